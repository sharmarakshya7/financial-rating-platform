000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     RATEBAT.
000300 AUTHOR.         R G VILLATORO.
000400 INSTALLATION.   EDUCATION DIVISION - BATCH SYSTEMS.
000500 DATE-WRITTEN.   11/09/88.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM  :  RATEBAT  (FORMERLY JOB B999BLK2)                  *
001100*  FUNCTION :  NIGHTLY BATCH DRIVER FOR THE ISSUER CREDIT RATING *
001200*              RUN.  READS THE SETTLEMENT-SYSTEM'S ISSUER FIN-   *
001300*              ANCIAL EXTRACT (ONE COMMA-DELIMITED RECORD PER    *
001400*              ISSUER, HEADER RECORD FIRST), CALLS THE RATECALC  *
001500*              RATING ENGINE ONCE PER ISSUER, AND WRITES THE     *
001600*              RATED ISSUER FILE PICKED UP BY THE MORNING        *
001700*              CREDIT COMMITTEE REPORT.  NO PRINTED REPORT IS    *
001800*              PRODUCED BY THIS JOB - SEE THE CREDIT COMMITTEE   *
001900*              REPORT JOB FOR THAT.  ANY MALFORMED AMOUNT FIELD  *
002000*              OR A MISSING INPUT FILE FAILS THE WHOLE RUN - NO  *
002100*              PARTIAL OUTPUT FILE IS LEFT BEHIND FOR OPERATIONS *
002200*              TO CLEAN UP.                                      *
002300******************************************************************
002400*   CHANGE LOG                                                   *
002500******************************************************************
002600* 11/09/88  RGV  ORIGINAL - NIGHTLY BATCH DRIVER FOR THE ISSUER  *
002700*                CREDIT REVIEW.  READS THE FULL ISSUER FINANCIAL *
002800*                CARD DECK, CALLS THE RATE1 RATIO SUBROUTINE FOR *
002900*                EACH ISSUER, WRITES THE RATED ISSUER FILE.      *
003000* 11/14/88  RGV  ADDED CURRENT-RATIO PASSTHROUGH TO MATCH THE    *
003100*                RATE1 CHANGE OF THE SAME DATE.                  *
003200* 03/30/90  TDW  CONVERTED FROM 80-COLUMN PUNCH CARD INPUT TO    *
003300*                THE TAPE-RESIDENT ISSUER EXTRACT - CARD READER  *
003400*                RETIRED FROM THE MACHINE ROOM THIS QUARTER.     *
003500* 04/22/93  TDW  ADDED THE SCORE/RATING/CATEGORY FIELDS TO THE   *
003600*                OUTPUT RECORD TO MATCH RATE1'S NEW OUTPUT.      *
003700* 02/17/95  MHP  NO CHANGE HERE - LOGGED TO MATCH RATE1'S        *
003800*                COVERAGE TIER FIX (SEE RATE1 CHANGE LOG).       *
003900* 08/03/96  MHP  ADDED CATEGORY FIELD TO THE OUTPUT RECORD.      *
004000* 01/26/98  JQA  Y2K REMEDIATION - RUN-DATE STAMP EXPANDED TO A  *
004100*                4-DIGIT CENTURY (ACCEPT FROM DATE YYYYMMDD).    *
004200* 09/30/99  JQA  Y2K SIGN-OFF - RECOMPILED AND RETESTED AGAINST  *
004300*                THE FULL RATE-SKED REGRESSION DECK.             *
004400* 05/18/02  LCF  CARRIED THE PRESENT/ABSENT SWITCH THROUGH TO    *
004500*                THE OUTPUT RECORD FOR EACH AMOUNT FIELD - SEE   *
004600*                RATE1 CHANGE LOG OF THE SAME DATE.              *
004700* 09/11/06  LCF  RETIRED THE TAPE-RESIDENT EXTRACT - INPUT IS    *
004800*                NOW A COMMA-DELIMITED FLAT FILE FROM THE NEW    *
004900*                SETTLEMENT-SYSTEM NIGHTLY DOWNLOAD.  ADDED THE  *
005000*                HEADER-RECORD SKIP AND THE UNSTRING-BASED FIELD *
005100*                PARSE IN PLACE OF THE OLD FIXED-COLUMN LAYOUT.  *
005200* 09/11/06  LCF  ADDED THE EVERY-500-RECORD CHECKPOINT DISPLAY   *
005300*                PER OPERATIONS REQUEST - LONG RUNS WERE GIVING  *
005400*                NO SIGN OF LIFE ON THE CONSOLE.                 *
005500* 03/19/24  RGV  TICKET EDU-4471 - RENAMED FROM THE OLD B999BLK2 *
005600*                PROGRAM-ID DURING THE ISSUER RATING BATCH       *
005700*                REWRITE.  DROPPED THE SORT/CONTROL-BREAK/PRINT  *
005800*                REPORT LOGIC - THIS RUN NO LONGER PRODUCES A    *
005900*                PRINTED REPORT, JUST THE RATED OUTPUT FILE.     *
006000*                CALLS THE RENAMED RATECALC SUBROUTINE (WAS      *
006100*                RATE1).                                         *
006150* 04/02/24  RGV  TICKET EDU-4471 - DROPPED THE SPECIAL-NAMES     *
006160*                ENTRY PICKED UP FROM THE OLD JOB - NO PRINTER   *
006170*                FILE IS OPENED HERE SO C01/UPSI/CLASS HAD NO    *
006180*                MEANING.  ADDED WS-CSV-DELIMITER AS A 77-LEVEL  *
006190*                CONSTANT FOR THE FIELD SEPARATOR INSTEAD OF     *
006195*                REPEATING THE COMMA LITERAL THROUGHOUT.         *
006196* 04/09/24  RGV  TICKET EDU-4471 - COMPILE FIX.  WS-RUN-STATUS-SW*
006197*                AND ITS 88-LEVELS WERE WRAPPING PAST COLUMN 72  *
006198*                AND LOSING THE CLOSING QUOTE - REWRAPPED THE    *
006199*                VALUE CLAUSES ONTO THEIR OWN LINE.  THE         *
006199B*                IS NUMERIC TEST IN 410 HAD THE SAME PROBLEM.   *
006199C*                ALSO ADDED THE MISSING PRIMING READ IN         *
006199D*                200-READ-HEADER-RECORD - THE OLD CODE READ     *
006199E*                ONLY THE HEADER LINE BEFORE ENTERING THE 210   *
006199F*                LOOP AND WAS PARSING THE HEADER TEXT AS THE    *
006199G*                FIRST ISSUER RECORD, ABENDING ON EVERY RUN.    *
006199H* 04/16/24  RGV  TICKET EDU-4471 - THE OUTPUT STRING IN 250     *
006199I*                BUILDS A 338-BYTE LINE BUT FI-OUTPUT-LINE (AND *
006199J*                FI-INPUT-LINE, THE MATCHING FD) WERE ONLY 300 -*
006199K*                RB-RATING, RB-CATEGORY AND RB-CALCULATED-AT    *
006199L*                WERE GETTING CHOPPED OFF THE END OF EVERY      *
006199M*                RECORD WITH NO OVERFLOW MESSAGE TO SHOW IT.    *
006199N*                WIDENED BOTH RECORDS TO 350.  ALSO FOUND THAT  *
006199O*                200-READ-HEADER-RECORD'S DISCARD READ OF THE   *
006199P*                HEADER LINE WAS BUMPING WS-READ-CTR THROUGH 800*
006199Q*                THE SAME AS A REAL DATA ROW, SO THE READ COUNT *
006199R*                DISPLAYED AT 950 WAS ALWAYS ONE HIGH - BACKED  *
006199S*                OUT THE HEADER'S INCREMENT BEFORE THE PRIMING  *
006199T*                READ SO THE COUNT MATCHES ISSUER ROWS ONLY.    *
006200******************************************************************
006300*
006400 ENVIRONMENT DIVISION.
006500*
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.   IBM-390.
006800 OBJECT-COMPUTER.   IBM-390.
007300*
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600*
007700     SELECT FIN-RECORDS-IN    ASSIGN TO UT-S-FINRECI
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS WS-FINRECI-STATUS.
008000     SELECT RATED-RECORDS-OUT ASSIGN TO UT-S-FINRECO
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS WS-FINRECO-STATUS.
008300*
008400*
008500 DATA DIVISION.
008600*
008700 FILE SECTION.
008800*
008900 FD  FIN-RECORDS-IN
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 350 CHARACTERS
009200     DATA RECORD IS FI-INPUT-LINE.
009300*
009400 01  FI-INPUT-LINE                    PIC X(350).
009500*
009600 FD  RATED-RECORDS-OUT
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 350 CHARACTERS
009900     DATA RECORD IS FI-OUTPUT-LINE.
010000*
010100 01  FI-OUTPUT-LINE                   PIC X(350).
010200*
010300 WORKING-STORAGE SECTION.
010400*
010450 77  WS-CSV-DELIMITER                 PIC X(01)  VALUE ','.
010460*
010500 01  PROGRAM-INDICATOR-SWITCHES.
010600     05  WS-FINRECI-STATUS            PIC X(2)   VALUE SPACES.
010700     05  WS-FINRECO-STATUS            PIC X(2)   VALUE SPACES.
010800     05  WS-EOF-INPUT-SW              PIC X(3)   VALUE 'NO '.
010900         88  EOF-INPUT                            VALUE 'YES'.
011000     05  WS-RUN-STATUS-SW             PIC X(10)  VALUE
011020                                       'PROCESSING'.
011100         88  RUN-PROCESSING                       VALUE
011120                                       'PROCESSING'.
011200         88  RUN-COMPLETED                        VALUE
011220                                       'COMPLETED '.
011300         88  RUN-FAILED                           VALUE
011320                                       'FAILED    '.
011400     05  WS-AMT-VALID-SW              PIC X(3)   VALUE SPACES.
011500         88  WS-AMT-IS-VALID                      VALUE 'YES'.
011600         88  WS-AMT-IS-INVALID                    VALUE 'NO '.
011700     05  WS-AMT-PRESENT-SW            PIC X(3)   VALUE SPACES.
011800         88  WS-AMT-IS-PRESENT                    VALUE 'YES'.
011900         88  WS-AMT-IS-ABSENT                     VALUE 'NO '.
012000*
012100 01  WS-ACCUMULATORS.
012200*    FOR PROGRAM RECORD TRACKING
012300     05  WS-READ-CTR                  PIC 9(7)  COMP  VALUE ZERO.
012400     05  WS-WRTN-CTR                  PIC 9(7)  COMP  VALUE ZERO.
012500     05  WS-CKPT-QUOT                 PIC 9(7)  COMP  VALUE ZERO.
012600     05  WS-CKPT-REM                  PIC 9(3)  COMP  VALUE ZERO.
012700*
012800 01  WS-CURRENT-DATE                  PIC 9(08) VALUE ZERO.
012900*
013000* --------->   ONE RAW CSV TOKEN PER POSITIONAL INPUT FIELD,
013100*               FILLED BY THE UNSTRING IN 220-PARSE-CSV-RECORD.
013200 01  WS-CSV-RAW-FIELDS.
013300     05  WS-REVENUE-RAW               PIC X(20).
013400     05  WS-EBITDA-RAW                PIC X(20).
013500     05  WS-TOTAL-DEBT-RAW            PIC X(20).
013600     05  WS-INTEREST-EXPENSE-RAW      PIC X(20).
013700     05  WS-CURRENT-ASSETS-RAW        PIC X(20).
013800     05  WS-CURRENT-LIABILITIES-RAW   PIC X(20).
013900*
014000* --------->   SHARED AMOUNT-FIELD CONVERSION WORK AREA - USED
014100*               ONCE PER CALL TO 400-CONVERT-AMOUNT-FIELD, SIX
014200*               TIMES PER RECORD (SEE 220-PARSE-CSV-RECORD).
014300*               COBOL HAS NO FUNCTION NUMVAL, SO THE SIGN, THE
014400*               WHOLE PART AND THE FRACTIONAL PART ARE PULLED
014500*               APART BY HAND AND REASSEMBLED BY COMPUTE.
014600 01  WS-AMOUNT-CONVERT-WORK.
014700     05  WS-AMT-FIELD-NAME            PIC X(20).
014800     05  WS-AMT-TEXT                  PIC X(20).
014900     05  WS-AMT-SIGN                  PIC X(01).
015000     05  WS-AMT-UNSIGNED-TEXT         PIC X(19).
015100     05  WS-AMT-WHOLE-TEXT            PIC X(13) JUSTIFIED RIGHT.
015200     05  WS-AMT-WHOLE-TEXT-R  REDEFINES WS-AMT-WHOLE-TEXT
015300                                      PIC 9(13).
015400     05  WS-AMT-FRAC-TEXT             PIC X(02) JUSTIFIED RIGHT.
015500     05  WS-AMT-FRAC-TEXT-R   REDEFINES WS-AMT-FRAC-TEXT
015600                                      PIC 9(02).
015700     05  WS-AMT-WHOLE-NUM             PIC S9(13)     VALUE ZERO.
015800     05  WS-AMT-FRAC-NUM              PIC 9(02)      VALUE ZERO.
015900     05  WS-AMT-VALUE                 PIC S9(13)V99  VALUE ZERO.
016000*
016100* --------->   OUTPUT-LINE EDIT FIELDS - NO EMBEDDED COMMAS,
016200*               THE COMMA IS THE OUTPUT FILE'S OWN DELIMITER.
016300 01  WS-OUTPUT-EDIT-FIELDS.
016400     05  WS-ED-AMOUNT                 PIC -(13)9.99.
016500     05  WS-ED-RATIO                  PIC -(11)9.99.
016600*
016700 01  WS-NOT-PRESENT-MARKER            PIC X(03)  VALUE 'N/A'.
016800*
016900 01  WS-OUTPUT-TEXT-FIELDS.
017000     05  WS-OUT-REVENUE               PIC X(17).
017100     05  WS-OUT-EBITDA                PIC X(17).
017200     05  WS-OUT-TOTAL-DEBT            PIC X(17).
017300     05  WS-OUT-INTEREST-EXPENSE      PIC X(17).
017400     05  WS-OUT-CURRENT-ASSETS        PIC X(17).
017500     05  WS-OUT-CURRENT-LIAB          PIC X(17).
017600     05  WS-OUT-DEBT-TO-EBITDA        PIC X(15).
017700     05  WS-OUT-INT-COVERAGE          PIC X(15).
017800     05  WS-OUT-LIQ-COVERAGE          PIC X(15).
017900     05  WS-OUT-SCORE                 PIC X(03).
018000     05  WS-OUT-CALCULATED-AT         PIC X(08).
018100*
018200 01  ERROR-MESSAGE-EL                 PIC X(133).
018300*
018400 01  WS-CHECKPOINT-LINE.
018500     05  FILLER                       PIC X(06)  VALUE 'SAVED '.
018600     05  WS-CKPT-COUNT                PIC ZZZ,ZZ9.
018700     05  FILLER                       PIC X(20)
018800                             VALUE ' RECORDS SO FAR'.
018900     05  FILLER                       PIC X(20)  VALUE SPACES.
019000*
019100 01  DISPLAY-LINE.
019200     05  DISP-MESSAGE                 PIC X(45).
019300     05  DISP-VALUE                   PIC ZZZZZZ9.
019400*
019500 01  LINKAGE-WORK-AREA.
019600     COPY RATEREC.
019700*
019800 PROCEDURE DIVISION.
019900*
020000 000-MAINLINE SECTION.
020100*
020200     OPEN INPUT  FIN-RECORDS-IN
020300          OUTPUT RATED-RECORDS-OUT.
020400     IF WS-FINRECI-STATUS NOT = '00'
020500         MOVE '** ERROR **  FINANCIAL INPUT FILE WILL NOT OPEN'
020600                                            TO ERROR-MESSAGE-EL
020700         DISPLAY ERROR-MESSAGE-EL
020800         PERFORM 900-ABEND-RUN THRU 900-EXIT
020900     ELSE
021000         PERFORM 200-READ-HEADER-RECORD THRU 200-EXIT
021100         PERFORM 210-PROCESS-INPUT-RECORDS THRU 210-EXIT
021200             UNTIL EOF-INPUT OR RUN-FAILED
021300         IF NOT RUN-FAILED
021400             SET RUN-COMPLETED TO TRUE
021500         END-IF
021600     END-IF.
021700     PERFORM 950-DISPLAY-PROG-DIAG THRU 950-EXIT.
021800     CLOSE FIN-RECORDS-IN
021900           RATED-RECORDS-OUT.
022000     IF RUN-FAILED
022100         MOVE 16 TO RETURN-CODE
022200     ELSE
022300         MOVE ZERO TO RETURN-CODE
022400     END-IF.
022500     GOBACK.
022600*
022700 000-MAINLINE-EXIT.
022800     EXIT.
022900*
023000*
023100 200-READ-HEADER-RECORD.
023200*
023300*    THE SETTLEMENT-SYSTEM EXTRACT CARRIES ONE COLUMN-HEADING
023400*    RECORD AHEAD OF THE ISSUER DATA - READ IT AND THROW IT
023500*    AWAY, THEN PRIME THE LOOP BELOW WITH THE FIRST DATA RECORD
023600*    (SAME PRIMING-READ SHAPE AS THE OLD SORT INPUT PROCEDURE).
023650*    AN EMPTY INPUT FILE (HEADER ONLY, OR NO RECORDS AT ALL)
023700*    FALLS OUT OF THE LOOP BELOW WITH ZERO RECORDS WRITTEN
023750*    RATHER THAN FAILING THE RUN.
023800     PERFORM 800-READ-INPUT-RECORD THRU 800-EXIT.
023810*    800 BUMPS WS-READ-CTR FOR EVERY SUCCESSFUL READ, HEADER
023820*    LINE INCLUDED - BACK IT OUT HERE SO THE COUNT DISPLAYED AT
023830*    950-DISPLAY-PROG-DIAG REFLECTS ISSUER ROWS ONLY.
023840     IF NOT EOF-INPUT
023850         SUBTRACT 1 FROM WS-READ-CTR
023860         PERFORM 800-READ-INPUT-RECORD THRU 800-EXIT
023870     END-IF.
023900*
024000 200-EXIT.
024100     EXIT.
024200*
024300*
024400***************************************************************
024500* 210 SERIES - ONE ITERATION PER ISSUER DATA ROW.  A MALFORMED *
024600*     AMOUNT FIELD SETS RUN-FAILED (SEE 400-CONVERT-AMOUNT-    *
024700*     FIELD) AND THE LOOP IN 000-MAINLINE STOPS READING - NO   *
024800*     FURTHER RECORDS ARE PROCESSED ONCE THE RUN HAS FAILED.   *
024900***************************************************************
025000 210-PROCESS-INPUT-RECORDS.
025100*
025200     MOVE SPACES TO RB-RATING-RECORD.
025300     PERFORM 220-PARSE-CSV-RECORD THRU 220-EXIT.
025400     IF NOT RUN-FAILED
025500         PERFORM 230-CALL-RATING-ENGINE THRU 230-EXIT
025600         PERFORM 240-STAMP-CALCULATED-AT THRU 240-EXIT
025700         PERFORM 250-WRITE-OUTPUT-RECORD THRU 250-EXIT
025800         PERFORM 260-CHECKPOINT-DISPLAY THRU 260-EXIT
025900         PERFORM 800-READ-INPUT-RECORD THRU 800-EXIT
026000     END-IF.
026100*
026200 210-EXIT.
026300     EXIT.
026400*
026500*
026600 220-PARSE-CSV-RECORD.
026700*
026800     UNSTRING FI-INPUT-LINE DELIMITED BY WS-CSV-DELIMITER
026900         INTO RB-ISSUER-NAME
027000              RB-INDUSTRY
027100              RB-COUNTRY
027200              WS-REVENUE-RAW
027300              WS-EBITDA-RAW
027400              WS-TOTAL-DEBT-RAW
027500              WS-INTEREST-EXPENSE-RAW
027600              WS-CURRENT-ASSETS-RAW
027700              WS-CURRENT-LIABILITIES-RAW
027800     END-UNSTRING.
027900*
028000     MOVE 'REVENUE'             TO WS-AMT-FIELD-NAME.
028100     MOVE WS-REVENUE-RAW        TO WS-AMT-TEXT.
028200     PERFORM 400-CONVERT-AMOUNT-FIELD THRU 400-EXIT.
028300     IF NOT RUN-FAILED
028400         MOVE WS-AMT-VALUE TO RB-REVENUE
028500         IF WS-AMT-IS-PRESENT
028600             SET RB-REVENUE-PRESENT TO TRUE
028700         ELSE
028800             SET RB-REVENUE-ABSENT TO TRUE
028900         END-IF
029000     END-IF.
029100*
029200     IF NOT RUN-FAILED
029300         MOVE 'EBITDA'              TO WS-AMT-FIELD-NAME
029400         MOVE WS-EBITDA-RAW         TO WS-AMT-TEXT
029500         PERFORM 400-CONVERT-AMOUNT-FIELD THRU 400-EXIT
029600         IF NOT RUN-FAILED
029700             MOVE WS-AMT-VALUE TO RB-EBITDA
029800             IF WS-AMT-IS-PRESENT
029900                 SET RB-EBITDA-PRESENT TO TRUE
030000             ELSE
030100                 SET RB-EBITDA-ABSENT TO TRUE
030200             END-IF
030300         END-IF
030400     END-IF.
030500*
030600     IF NOT RUN-FAILED
030700         MOVE 'TOTAL DEBT'          TO WS-AMT-FIELD-NAME
030800         MOVE WS-TOTAL-DEBT-RAW     TO WS-AMT-TEXT
030900         PERFORM 400-CONVERT-AMOUNT-FIELD THRU 400-EXIT
031000         IF NOT RUN-FAILED
031100             MOVE WS-AMT-VALUE TO RB-TOTAL-DEBT
031200             IF WS-AMT-IS-PRESENT
031300                 SET RB-TOTAL-DEBT-PRESENT TO TRUE
031400             ELSE
031500                 SET RB-TOTAL-DEBT-ABSENT TO TRUE
031600             END-IF
031700         END-IF
031800     END-IF.
031900*
032000     IF NOT RUN-FAILED
032100         MOVE 'INTEREST EXPENSE'    TO WS-AMT-FIELD-NAME
032200         MOVE WS-INTEREST-EXPENSE-RAW TO WS-AMT-TEXT
032300         PERFORM 400-CONVERT-AMOUNT-FIELD THRU 400-EXIT
032400         IF NOT RUN-FAILED
032500             MOVE WS-AMT-VALUE TO RB-INTEREST-EXPENSE
032600             IF WS-AMT-IS-PRESENT
032700                 SET RB-INTEREST-EXPENSE-PRESENT TO TRUE
032800             ELSE
032900                 SET RB-INTEREST-EXPENSE-ABSENT TO TRUE
033000             END-IF
033100         END-IF
033200     END-IF.
033300*
033400     IF NOT RUN-FAILED
033500         MOVE 'CURRENT ASSETS'      TO WS-AMT-FIELD-NAME
033600         MOVE WS-CURRENT-ASSETS-RAW TO WS-AMT-TEXT
033700         PERFORM 400-CONVERT-AMOUNT-FIELD THRU 400-EXIT
033800         IF NOT RUN-FAILED
033900             MOVE WS-AMT-VALUE TO RB-CURRENT-ASSETS
034000             IF WS-AMT-IS-PRESENT
034100                 SET RB-CURRENT-ASSETS-PRESENT TO TRUE
034200             ELSE
034300                 SET RB-CURRENT-ASSETS-ABSENT TO TRUE
034400             END-IF
034500         END-IF
034600     END-IF.
034700*
034800     IF NOT RUN-FAILED
034900         MOVE 'CURRENT LIABILITIES' TO WS-AMT-FIELD-NAME
035000         MOVE WS-CURRENT-LIABILITIES-RAW TO WS-AMT-TEXT
035100         PERFORM 400-CONVERT-AMOUNT-FIELD THRU 400-EXIT
035200         IF NOT RUN-FAILED
035300             MOVE WS-AMT-VALUE TO RB-CURRENT-LIABILITIES
035400             IF WS-AMT-IS-PRESENT
035500                 SET RB-CURRENT-LIABILITIES-PRESENT TO TRUE
035600             ELSE
035700                 SET RB-CURRENT-LIABILITIES-ABSENT TO TRUE
035800             END-IF
035900         END-IF
036000     END-IF.
036100*
036200 220-EXIT.
036300     EXIT.
036400*
036500*
036600 230-CALL-RATING-ENGINE.
036700*
036800     CALL 'RATECALC' USING RB-RATING-RECORD.
036900*
037000 230-EXIT.
037100     EXIT.
037200*
037300*
037400 240-STAMP-CALCULATED-AT.
037500*
037600     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
037700     MOVE WS-CURRENT-DATE TO RB-CALCULATED-AT.
037800*
037900 240-EXIT.
038000     EXIT.
038100*
038200*
038300 245-FORMAT-OUTPUT-AMOUNTS.
038400*
038500     IF RB-REVENUE-PRESENT
038600         MOVE RB-REVENUE TO WS-ED-AMOUNT
038700         MOVE WS-ED-AMOUNT TO WS-OUT-REVENUE
038800     ELSE
038900         MOVE WS-NOT-PRESENT-MARKER TO WS-OUT-REVENUE
039000     END-IF.
039100     IF RB-EBITDA-PRESENT
039200         MOVE RB-EBITDA TO WS-ED-AMOUNT
039300         MOVE WS-ED-AMOUNT TO WS-OUT-EBITDA
039400     ELSE
039500         MOVE WS-NOT-PRESENT-MARKER TO WS-OUT-EBITDA
039600     END-IF.
039700     IF RB-TOTAL-DEBT-PRESENT
039800         MOVE RB-TOTAL-DEBT TO WS-ED-AMOUNT
039900         MOVE WS-ED-AMOUNT TO WS-OUT-TOTAL-DEBT
040000     ELSE
040100         MOVE WS-NOT-PRESENT-MARKER TO WS-OUT-TOTAL-DEBT
040200     END-IF.
040300     IF RB-INTEREST-EXPENSE-PRESENT
040400         MOVE RB-INTEREST-EXPENSE TO WS-ED-AMOUNT
040500         MOVE WS-ED-AMOUNT TO WS-OUT-INTEREST-EXPENSE
040600     ELSE
040700         MOVE WS-NOT-PRESENT-MARKER TO WS-OUT-INTEREST-EXPENSE
040800     END-IF.
040900     IF RB-CURRENT-ASSETS-PRESENT
041000         MOVE RB-CURRENT-ASSETS TO WS-ED-AMOUNT
041100         MOVE WS-ED-AMOUNT TO WS-OUT-CURRENT-ASSETS
041200     ELSE
041300         MOVE WS-NOT-PRESENT-MARKER TO WS-OUT-CURRENT-ASSETS
041400     END-IF.
041500     IF RB-CURRENT-LIABILITIES-PRESENT
041600         MOVE RB-CURRENT-LIABILITIES TO WS-ED-AMOUNT
041700         MOVE WS-ED-AMOUNT TO WS-OUT-CURRENT-LIAB
041800     ELSE
041900         MOVE WS-NOT-PRESENT-MARKER TO WS-OUT-CURRENT-LIAB
042000     END-IF.
042100     IF RB-DEBT-TO-EBITDA-PRESENT
042200         MOVE RB-DEBT-TO-EBITDA TO WS-ED-RATIO
042300         MOVE WS-ED-RATIO TO WS-OUT-DEBT-TO-EBITDA
042400     ELSE
042500         MOVE WS-NOT-PRESENT-MARKER TO WS-OUT-DEBT-TO-EBITDA
042600     END-IF.
042700     IF RB-INT-COVERAGE-PRESENT
042800         MOVE RB-INTEREST-COVERAGE-RATIO TO WS-ED-RATIO
042900         MOVE WS-ED-RATIO TO WS-OUT-INT-COVERAGE
043000     ELSE
043100         MOVE WS-NOT-PRESENT-MARKER TO WS-OUT-INT-COVERAGE
043200     END-IF.
043300     IF RB-LIQ-COVERAGE-PRESENT
043400         MOVE RB-LIQUIDITY-COVERAGE-RATIO TO WS-ED-RATIO
043500         MOVE WS-ED-RATIO TO WS-OUT-LIQ-COVERAGE
043600     ELSE
043700         MOVE WS-NOT-PRESENT-MARKER TO WS-OUT-LIQ-COVERAGE
043800     END-IF.
043900     MOVE RB-SCORE           TO WS-OUT-SCORE.
044000     MOVE RB-CALCULATED-AT   TO WS-OUT-CALCULATED-AT.
044100*
044200 245-EXIT.
044300     EXIT.
044400*
044500*
044600 250-WRITE-OUTPUT-RECORD.
044700*
044800     PERFORM 245-FORMAT-OUTPUT-AMOUNTS THRU 245-EXIT.
044900     MOVE SPACES TO FI-OUTPUT-LINE.
045000     STRING RB-ISSUER-NAME           DELIMITED BY SIZE
045100            WS-CSV-DELIMITER         DELIMITED BY SIZE
045200            RB-INDUSTRY              DELIMITED BY SIZE
045300            WS-CSV-DELIMITER         DELIMITED BY SIZE
045400            RB-COUNTRY               DELIMITED BY SIZE
045500            WS-CSV-DELIMITER         DELIMITED BY SIZE
045600            WS-OUT-REVENUE           DELIMITED BY SIZE
045700            WS-CSV-DELIMITER         DELIMITED BY SIZE
045800            WS-OUT-EBITDA            DELIMITED BY SIZE
045900            WS-CSV-DELIMITER         DELIMITED BY SIZE
046000            WS-OUT-TOTAL-DEBT        DELIMITED BY SIZE
046100            WS-CSV-DELIMITER         DELIMITED BY SIZE
046200            WS-OUT-INTEREST-EXPENSE  DELIMITED BY SIZE
046300            WS-CSV-DELIMITER         DELIMITED BY SIZE
046400            WS-OUT-CURRENT-ASSETS    DELIMITED BY SIZE
046500            WS-CSV-DELIMITER         DELIMITED BY SIZE
046600            WS-OUT-CURRENT-LIAB      DELIMITED BY SIZE
046700            WS-CSV-DELIMITER         DELIMITED BY SIZE
046800            WS-OUT-DEBT-TO-EBITDA    DELIMITED BY SIZE
046900            WS-CSV-DELIMITER         DELIMITED BY SIZE
047000            WS-OUT-INT-COVERAGE      DELIMITED BY SIZE
047100            WS-CSV-DELIMITER         DELIMITED BY SIZE
047200            WS-OUT-LIQ-COVERAGE      DELIMITED BY SIZE
047300            WS-CSV-DELIMITER         DELIMITED BY SIZE
047400            WS-OUT-SCORE             DELIMITED BY SIZE
047500            WS-CSV-DELIMITER         DELIMITED BY SIZE
047600            RB-RATING                DELIMITED BY SIZE
047700            WS-CSV-DELIMITER         DELIMITED BY SIZE
047800            RB-CATEGORY              DELIMITED BY SIZE
047900            WS-CSV-DELIMITER         DELIMITED BY SIZE
048000            WS-OUT-CALCULATED-AT     DELIMITED BY SIZE
048100         INTO FI-OUTPUT-LINE
048200     END-STRING.
048300     WRITE FI-OUTPUT-LINE.
048400     ADD 1 TO WS-WRTN-CTR.
048500*
048600 250-EXIT.
048700     EXIT.
048800*
048900*
049000 260-CHECKPOINT-DISPLAY.
049100*
049200*    OPERATIONS REQUEST (09/11/06) - A LONG RUN GIVES NO SIGN OF
049300*    LIFE ON THE CONSOLE OTHERWISE.  INFORMATIONAL ONLY.
049400     DIVIDE WS-WRTN-CTR BY 500 GIVING WS-CKPT-QUOT
049500                               REMAINDER WS-CKPT-REM.
049600     IF WS-CKPT-REM = ZERO
049700         MOVE WS-WRTN-CTR TO WS-CKPT-COUNT
049800         DISPLAY WS-CHECKPOINT-LINE
049900     END-IF.
050000*
050100 260-EXIT.
050200     EXIT.
050300*
050400*
050500***************************************************************
050600* 400 SERIES - SHARED AMOUNT-FIELD CONVERTER, PERFORMED ONCE   *
050700*     PER AMOUNT FIELD OUT OF 220-PARSE-CSV-RECORD.  A BLANK   *
050800*     TOKEN LEAVES THE FIELD NOT PRESENT (NOT AN ERROR - THE   *
050900*     RATING SCHEDULE ITSELF DECIDES WHAT A MISSING FIELD DOES *
051000*     TO THE SCORE).  A NON-BLANK TOKEN THAT IS NOT A VALID    *
051100*     SIGNED DECIMAL AMOUNT FAILS THE WHOLE RUN.               *
051200***************************************************************
051300 400-CONVERT-AMOUNT-FIELD.
051400*
051500     MOVE 'NO ' TO WS-AMT-PRESENT-SW.
051600     MOVE ZERO  TO WS-AMT-VALUE.
051700     IF WS-AMT-TEXT NOT = SPACES
051800         PERFORM 410-VALIDATE-AMOUNT-TEXT THRU 410-EXIT
051900         IF WS-AMT-IS-VALID
052000             PERFORM 420-CONVERT-VALID-AMOUNT THRU 420-EXIT
052100             MOVE 'YES' TO WS-AMT-PRESENT-SW
052200         ELSE
052300             STRING '** ERROR **  ' DELIMITED BY SIZE
052400                    WS-AMT-FIELD-NAME DELIMITED BY SIZE
052500                    ' NOT A VALID AMOUNT - ' DELIMITED BY SIZE
052600                    WS-AMT-TEXT DELIMITED BY SIZE
052700                 INTO ERROR-MESSAGE-EL
052800             DISPLAY ERROR-MESSAGE-EL
052900             PERFORM 900-ABEND-RUN THRU 900-EXIT
053000         END-IF
053100     END-IF.
053200*
053300 400-EXIT.
053400     EXIT.
053500*
053600*
053700 410-VALIDATE-AMOUNT-TEXT.
053800*
053900     MOVE SPACES TO WS-AMT-WHOLE-TEXT WS-AMT-FRAC-TEXT.
054000     IF WS-AMT-TEXT (1:1) = '-'
054100         MOVE '-' TO WS-AMT-SIGN
054200         MOVE WS-AMT-TEXT (2:19) TO WS-AMT-UNSIGNED-TEXT
054300     ELSE
054400         MOVE SPACE TO WS-AMT-SIGN
054500         MOVE WS-AMT-TEXT TO WS-AMT-UNSIGNED-TEXT
054600     END-IF.
054700     UNSTRING WS-AMT-UNSIGNED-TEXT DELIMITED BY '.'
054800         INTO WS-AMT-WHOLE-TEXT, WS-AMT-FRAC-TEXT
054900     END-UNSTRING.
055000     INSPECT WS-AMT-WHOLE-TEXT REPLACING LEADING SPACE BY ZERO.
055100     INSPECT WS-AMT-FRAC-TEXT  REPLACING LEADING SPACE BY ZERO.
055200     IF WS-AMT-WHOLE-TEXT IS NUMERIC
055210        AND WS-AMT-FRAC-TEXT IS NUMERIC
055300         SET WS-AMT-IS-VALID TO TRUE
055400     ELSE
055500         SET WS-AMT-IS-INVALID TO TRUE
055600     END-IF.
055700*
055800 410-EXIT.
055900     EXIT.
056000*
056100*
056200 420-CONVERT-VALID-AMOUNT.
056300*
056400     MOVE WS-AMT-WHOLE-TEXT-R TO WS-AMT-WHOLE-NUM.
056500     MOVE WS-AMT-FRAC-TEXT-R  TO WS-AMT-FRAC-NUM.
056600     COMPUTE WS-AMT-VALUE ROUNDED =
056700             WS-AMT-WHOLE-NUM + (WS-AMT-FRAC-NUM / 100).
056800     IF WS-AMT-SIGN = '-'
056900         COMPUTE WS-AMT-VALUE = WS-AMT-VALUE * -1
057000     END-IF.
057100*
057200 420-EXIT.
057300     EXIT.
057400*
057500*
057600 800-READ-INPUT-RECORD.
057700*
057800     READ FIN-RECORDS-IN
057900         AT END MOVE 'YES' TO WS-EOF-INPUT-SW
058000     END-READ.
058100     IF NOT EOF-INPUT
058200         ADD 1 TO WS-READ-CTR
058300     END-IF.
058400*
058500 800-EXIT.
058600     EXIT.
058700*
058800*
058900 900-ABEND-RUN.
059000*
059100     SET RUN-FAILED TO TRUE.
059200     DISPLAY '** RATEBAT ABEND **  RUN TERMINATED - SEE ABOVE'.
059300*
059400 900-EXIT.
059500     EXIT.
059600*
059700*
059800 950-DISPLAY-PROG-DIAG.
059900*
060000     DISPLAY '****     RATEBAT RUNNING     ****'.
060100     DISPLAY '                                                 '.
060200     MOVE 'ISSUER FINANCIAL RECORDS READ                ' TO
060300          DISP-MESSAGE.
060400     MOVE WS-READ-CTR TO DISP-VALUE.
060500     DISPLAY DISPLAY-LINE.
060600     MOVE 'RATED ISSUER RECORDS WRITTEN                 ' TO
060700          DISP-MESSAGE.
060800     MOVE WS-WRTN-CTR TO DISP-VALUE.
060900     DISPLAY DISPLAY-LINE.
061000     DISPLAY '                                                 '.
061100     DISPLAY 'FINAL RUN STATUS .......... ' WS-RUN-STATUS-SW.
061200     DISPLAY '****     RATEBAT EOJ         ****'.
061300*
061400 950-EXIT.
061500     EXIT.
061600*
061700*
061800*    END OF PROGRAM RATEBAT

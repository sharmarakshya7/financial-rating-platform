000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     RATECALC.
000300 AUTHOR.         R G VILLATORO.
000400 INSTALLATION.   EDUCATION DIVISION - BATCH SYSTEMS.
000500 DATE-WRITTEN.   03/02/87.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM  :  RATECALC                                          *
001100*  CALLED BY:  RATEBAT                                           *
001200*  FUNCTION :  RATING ENGINE FOR THE NIGHTLY ISSUER FINANCIAL    *
001300*              RATING RUN.  GIVEN ONE ISSUER'S FINANCIAL-STATE-  *
001400*              MENT FIELDS (RB-RATING-RECORD, COPY RATEREC) THIS *
001500*              SUBROUTINE COMPUTES THE THREE FINANCIAL RATIOS,   *
001600*              TURNS THEM INTO A 0-100 POINT SCORE, AND ASSIGNS  *
001700*              THE ISSUER A LETTER CREDIT RATING AND A BROAD     *
001800*              RATING CATEGORY.  NO FILE I/O IS DONE HERE - PURE *
001900*              COMPUTATION ONLY, ONE RECORD PER CALL.            *
002000*  LINKAGE  :  RB-RATING-RECORD (COPY RATEREC) - PASSED AND      *
002100*              MODIFIED.  THE NINE INPUT FIELDS ARE READ ONLY;   *
002200*              THE RATIO, SCORE, RATING AND CATEGORY FIELDS ARE  *
002300*              SET BY THIS SUBROUTINE ON EVERY CALL.             *
002400******************************************************************
002500*   CHANGE LOG                                                   *
002600******************************************************************
002700* 03/02/87  RGV  ORIGINAL - RATIO SUBROUTINE FOR THE ISSUER      *
002800*                CREDIT REVIEW BATCH (DEBT/EBITDA AND INTEREST   *
002900*                COVERAGE ONLY - NO SCORE/RATING YET).           *
003000* 11/14/88  RGV  ADDED CURRENT-RATIO (LIQUIDITY) CALCULATION     *
003100*                PER CREDIT COMMITTEE REQUEST.                   *
003200* 06/09/91  TDW  CONVERTED RATIO FIELDS TO ROUNDED COMPUTE - OLD *
003300*                TRUNCATED DIVIDE WAS UNDERSTATING THE RATIOS.   *
003400* 04/22/93  TDW  ADDED THE 0-100 POINT SCORE AND THE RATING-     *
003500*                CODE TABLE LOOKUP (COPY RATETAB).               *
003600* 02/17/95  MHP  CORRECTED INTEREST-COVERAGE TIER BOUNDARY - WAS *
003700*                USING >= WHERE COMMITTEE SCHEDULE SAYS >.       *
003800* 08/03/96  MHP  ADDED CATEGORY (INVESTMENT_GRADE/SPECULATIVE/   *
003900*                DISTRESSED) ALONGSIDE THE LETTER RATING.        *
004000* 01/26/98  JQA  Y2K REMEDIATION - RB-CALCULATED-AT EXPANDED TO  *
004100*                A 4-DIGIT CENTURY (9(08) CCYYMMDD).  NO OTHER   *
004200*                DATE FIELDS IN THIS SUBROUTINE.                 *
004300* 09/30/99  JQA  Y2K SIGN-OFF - RECOMPILED AND RETESTED AGAINST  *
004400*                THE FULL RATE-SKED REGRESSION DECK.             *
004500* 05/18/02  LCF  ADDED PRESENT/ABSENT SWITCHES BESIDE EACH       *
004600*                AMOUNT FIELD - SCORE WAS SILENTLY TREATING A    *
004700*                MISSING FIELD AS ZERO INSTEAD OF SKIPPING IT.   *
004800* 07/12/04  LCF  DROPPED THE OLD PAPER-TAPE RATE-SKED CARD READ  *
004900*                - TABLE IS NOW LOADED FROM COPY RATETAB.        *
005000* 03/19/24  RGV  TICKET EDU-4471 - RENAMED FROM THE OLD RATE1    *
005100*                PROGRAM-ID DURING THE ISSUER RATING BATCH       *
005200*                REWRITE.  LOGIC UNCHANGED BY THE RENAME.        *
005250* 04/02/24  RGV  TICKET EDU-4471 - DROPPED THE SPECIAL-NAMES     *
005260*                ENTRY PICKED UP FROM THE OLD RATE1 SOURCE - NOT *
005270*                A REPORT PROGRAM, SO C01/CLASS HAD NO MEANING.  *
005280*                ADDED WS-DIVISOR-FLOOR AS A 77-LEVEL CONSTANT   *
005290*                FOR THE DIVIDE-BY-ZERO GUARD ON ALL THREE       *
005295*                RATIOS IN PLACE OF THE BARE ZERO LITERAL.       *
005296* 04/09/24  RGV  TICKET EDU-4471 - COMPILE FIX.  WS-DEBT-SCORE-R *
005297*                REDEFINED THE COMP HALFWORD WITH A DISPLAY      *
005298*                PICTURE THAT DID NOT FIT THE SAME STORAGE - *
005298B*                RESIZED TO PIC S9(4) COMP AND WIRED IT INTO    *
005298C*                230-TOTAL-THE-SCORE SO THE ALIAS IS ACTUALLY   *
005298D*                READ, NOT JUST DECLARED.                      *
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.    IBM-390.
005700 OBJECT-COMPUTER.    IBM-390.
005800 INPUT-OUTPUT SECTION.
005900*
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006150 77  WS-DIVISOR-FLOOR            PIC S9(13)V99 VALUE ZERO.
006160*
006300 01  WS-PROGRAM-STATUS           PIC X(30)  VALUE SPACES.
006400*
006500* --------->   PARTIAL-SCORE ACCUMULATORS - ONE PER RATIO
006600 01  WS-SCORE-FIELDS.
006700     05  WS-DEBT-SCORE           PIC S9(3)  COMP  VALUE ZERO.
006800     05  WS-COVERAGE-SCORE       PIC S9(3)  COMP  VALUE ZERO.
006900     05  WS-LIQUIDITY-SCORE      PIC S9(3)  COMP  VALUE ZERO.
007000     05  WS-DEBT-SCORE-R  REDEFINES WS-DEBT-SCORE
007100                             PIC S9(4)  COMP.
007200*
007300     COPY RATETAB.
007400*
007500 LINKAGE SECTION.
007600*
007700     COPY RATEREC.
007800*
007900 PROCEDURE DIVISION USING RB-RATING-RECORD.
008000*
008100 000-MAIN-LOGIC SECTION.
008200*
008300     MOVE 'CALCULATING RATIOS AND SCORE' TO WS-PROGRAM-STATUS.
008400     PERFORM 100-CALC-DEBT-TO-EBITDA THRU 100-EXIT.
008500     PERFORM 110-CALC-INTEREST-COVERAGE THRU 110-EXIT.
008600     PERFORM 120-CALC-LIQUIDITY-COVERAGE THRU 120-EXIT.
008700     PERFORM 200-CALC-DEBT-SCORE THRU 200-EXIT.
008800     PERFORM 210-CALC-COVERAGE-SCORE THRU 210-EXIT.
008900     PERFORM 220-CALC-LIQUIDITY-SCORE THRU 220-EXIT.
009000     PERFORM 230-TOTAL-THE-SCORE THRU 230-EXIT.
009100     PERFORM 300-ASSIGN-RATING THRU 300-EXIT.
009200     MOVE 'RATIOS AND SCORE COMPLETE' TO WS-PROGRAM-STATUS.
009300     GOBACK.
009400*
009500 000-MAIN-LOGIC-EXIT.
009600     EXIT.
009700*
009800***************************************************************
009900* 100 SERIES - THE THREE RATIO CALCULATIONS.  EACH RATIO IS   *
010000*     LEFT NOT-PRESENT (SWITCH 'N', VALUE ZERO) UNLESS BOTH   *
010100*     OPERANDS ARE PRESENT AND THE DIVISOR IS > ZERO.         *
010200***************************************************************
010300 100-CALC-DEBT-TO-EBITDA.
010400*
010500     MOVE ZERO TO RB-DEBT-TO-EBITDA.
010600     SET RB-DEBT-TO-EBITDA-ABSENT TO TRUE.
010700     IF RB-TOTAL-DEBT-PRESENT AND RB-EBITDA-PRESENT
010800                          AND RB-EBITDA > WS-DIVISOR-FLOOR
010900         COMPUTE RB-DEBT-TO-EBITDA ROUNDED =
011000                 RB-TOTAL-DEBT / RB-EBITDA
011100         SET RB-DEBT-TO-EBITDA-PRESENT TO TRUE
011200     END-IF.
011300*
011400 100-EXIT.
011500     EXIT.
011600*
011700 110-CALC-INTEREST-COVERAGE.
011800*
011900     MOVE ZERO TO RB-INTEREST-COVERAGE-RATIO.
012000     SET RB-INT-COVERAGE-ABSENT TO TRUE.
012100     IF RB-EBITDA-PRESENT AND RB-INTEREST-EXPENSE-PRESENT
012200                     AND RB-INTEREST-EXPENSE > WS-DIVISOR-FLOOR
012300         COMPUTE RB-INTEREST-COVERAGE-RATIO ROUNDED =
012400                 RB-EBITDA / RB-INTEREST-EXPENSE
012500         SET RB-INT-COVERAGE-PRESENT TO TRUE
012600     END-IF.
012700*
012800 110-EXIT.
012900     EXIT.
013000*
013100 120-CALC-LIQUIDITY-COVERAGE.
013200*
013300     MOVE ZERO TO RB-LIQUIDITY-COVERAGE-RATIO.
013400     SET RB-LIQ-COVERAGE-ABSENT TO TRUE.
013500     IF RB-CURRENT-ASSETS-PRESENT AND
013600        RB-CURRENT-LIABILITIES-PRESENT AND
013700        RB-CURRENT-LIABILITIES > WS-DIVISOR-FLOOR
013800         COMPUTE RB-LIQUIDITY-COVERAGE-RATIO ROUNDED =
013900                 RB-CURRENT-ASSETS / RB-CURRENT-LIABILITIES
014000         SET RB-LIQ-COVERAGE-PRESENT TO TRUE
014100     END-IF.
014200*
014300 120-EXIT.
014400     EXIT.
014500*
014600***************************************************************
014700* 200 SERIES - POINT SCORE.  A RATIO THAT IS NOT PRESENT      *
014800*     CONTRIBUTES ZERO POINTS - IT DOES NOT ZERO OUT THE      *
014900*     WHOLE SCORE.  SEE 02/17/95 CHANGE ABOVE FOR THE >/>=    *
015000*     BOUNDARY CORRECTION ON THE COVERAGE TIERS.              *
015100***************************************************************
015200 200-CALC-DEBT-SCORE.
015300*
015400     MOVE ZERO TO WS-DEBT-SCORE.
015500     IF RB-DEBT-TO-EBITDA-PRESENT
015600         EVALUATE TRUE
015700             WHEN RB-DEBT-TO-EBITDA < 2
015800                 MOVE 40 TO WS-DEBT-SCORE
015900             WHEN RB-DEBT-TO-EBITDA < 4
016000                 MOVE 30 TO WS-DEBT-SCORE
016100             WHEN RB-DEBT-TO-EBITDA < 6
016200                 MOVE 20 TO WS-DEBT-SCORE
016300             WHEN OTHER
016400                 MOVE 10 TO WS-DEBT-SCORE
016500         END-EVALUATE
016600     END-IF.
016700*
016800 200-EXIT.
016900     EXIT.
017000*
017100 210-CALC-COVERAGE-SCORE.
017200*
017300     MOVE ZERO TO WS-COVERAGE-SCORE.
017400     IF RB-INT-COVERAGE-PRESENT
017500         EVALUATE TRUE
017600             WHEN RB-INTEREST-COVERAGE-RATIO > 8
017700                 MOVE 40 TO WS-COVERAGE-SCORE
017800             WHEN RB-INTEREST-COVERAGE-RATIO > 4
017900                 MOVE 30 TO WS-COVERAGE-SCORE
018000             WHEN RB-INTEREST-COVERAGE-RATIO > 2
018100                 MOVE 20 TO WS-COVERAGE-SCORE
018200             WHEN OTHER
018300                 MOVE 10 TO WS-COVERAGE-SCORE
018400         END-EVALUATE
018500     END-IF.
018600*
018700 210-EXIT.
018800     EXIT.
018900*
019000 220-CALC-LIQUIDITY-SCORE.
019100*
019200     MOVE ZERO TO WS-LIQUIDITY-SCORE.
019300     IF RB-LIQ-COVERAGE-PRESENT
019400         EVALUATE TRUE
019500             WHEN RB-LIQUIDITY-COVERAGE-RATIO > 1.5
019600                 MOVE 20 TO WS-LIQUIDITY-SCORE
019700             WHEN RB-LIQUIDITY-COVERAGE-RATIO > 1.0
019800                 MOVE 10 TO WS-LIQUIDITY-SCORE
019900             WHEN OTHER
020000                 MOVE ZERO TO WS-LIQUIDITY-SCORE
020100         END-EVALUATE
020200     END-IF.
020300*
020400 220-EXIT.
020500     EXIT.
020600*
020700 230-TOTAL-THE-SCORE.
020800*
020850*    WS-DEBT-SCORE-R IS THE SAME HALFWORD READ THROUGH ITS
020860*    4-DIGIT ALIAS - A HABIT LEFT OVER FROM THE OLD RATE-SKED
020870*    CARD DECK WHERE THE DEBT TIER COULD RUN TO 4 DIGITS.
020900     COMPUTE RB-SCORE = WS-DEBT-SCORE-R + WS-COVERAGE-SCORE
021000                                       + WS-LIQUIDITY-SCORE.
021100*
021200 230-EXIT.
021300     EXIT.
021400*
021500***************************************************************
021600* 300 SERIES - RATING/CATEGORY ASSIGNMENT.  RATETAB IS IN     *
021700*     DESCENDING SCORE ORDER SO THE FIRST ROW THE SEARCH      *
021800*     MATCHES IS THE TOP-DOWN "FIRST MATCH WINS" ROW FROM THE *
021900*     RATING SCHEDULE.  THE TABLE'S LAST ROW (RT-LOW-SCORE    *
022000*     ZERO, RATING D) ALWAYS MATCHES, SO SEARCH NEVER FALLS   *
022100*     THROUGH TO AT END IN PRACTICE.                          *
022200***************************************************************
022600 300-ASSIGN-RATING.
022700*
022800     SET RT-IDX TO 1.
022900     SEARCH RT-SCORE-BAND
023000         AT END
023100             MOVE 'D       ' TO RB-RATING
023200             MOVE 'DISTRESSED       ' TO RB-CATEGORY
023300         WHEN RB-SCORE NOT LESS THAN RT-LOW-SCORE (RT-IDX)
023400             MOVE RT-RATING-CODE (RT-IDX) TO RB-RATING
023500             MOVE RT-CATEGORY-CODE (RT-IDX) TO RB-CATEGORY
023600     END-SEARCH.
023700*
023800 300-EXIT.
023900     EXIT.
024000*
024100*    END OF PROGRAM RATECALC

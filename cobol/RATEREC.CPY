000100***************************************************************
000200*    RATEREC   -  FINANCIAL RATING RECORD CONTRACT            *
000300*    COPYBOOK SHARED BY RATEBAT AND RATECALC.  HOLDS THE      *
000400*    ISSUER FINANCIAL-STATEMENT FIELDS CARRIED IN FROM THE    *
000500*    CSV INPUT FILE, THE THREE RATIOS COMPUTED FROM THEM, AND *
000600*    THE SCORE / RATING / CATEGORY ASSIGNED BY THE RATING     *
000700*    ENGINE.  A NUMERIC AMOUNT FIELD THAT WAS NOT PRESENT ON  *
000800*    THE INPUT RECORD CANNOT BE REPRESENTED BY A NULL VALUE   *
000900*    IN COBOL, SO EACH ONE CARRIES A ONE-BYTE COMPANION       *
001000*    PRESENT/ABSENT SWITCH RIGHT BEHIND IT - DO NOT MOVE ZERO *
001100*    INTO AN ABSENT FIELD AND ASSUME THAT MEANS THE SAME AS   *
001200*    "NOT PRESENT" - CHECK THE SWITCH.                        *
001300*                                                             *
001400* 2024-03-11 RGV  TICKET EDU-4471 - INITIAL COPYBOOK FOR THE  *
001500*                 NIGHTLY ISSUER RATING BATCH (RATEBAT).      *
001600* 2024-03-19 RGV  TICKET EDU-4471 - ADDED PRESENT/ABSENT      *
001700*                 SWITCHES FOR THE THREE COMPUTED RATIOS.     *
001800***************************************************************
001900 01  RB-RATING-RECORD.
002000     05  RB-ISSUER-NAME                  PIC X(60).
002100     05  RB-INDUSTRY                     PIC X(40).
002200     05  RB-COUNTRY                      PIC X(40).
002300*
002400     05  RB-REVENUE                      PIC S9(13)V99.
002500     05  RB-REVENUE-SW                   PIC X(01).
002600         88  RB-REVENUE-PRESENT              VALUE 'Y'.
002700         88  RB-REVENUE-ABSENT               VALUE 'N'.
002800*
002900     05  RB-EBITDA                       PIC S9(13)V99.
003000     05  RB-EBITDA-SW                    PIC X(01).
003100         88  RB-EBITDA-PRESENT               VALUE 'Y'.
003200         88  RB-EBITDA-ABSENT                VALUE 'N'.
003300*
003400     05  RB-TOTAL-DEBT                   PIC S9(13)V99.
003500     05  RB-TOTAL-DEBT-SW                PIC X(01).
003600         88  RB-TOTAL-DEBT-PRESENT           VALUE 'Y'.
003700         88  RB-TOTAL-DEBT-ABSENT            VALUE 'N'.
003800*
003900     05  RB-INTEREST-EXPENSE             PIC S9(13)V99.
004000     05  RB-INTEREST-EXPENSE-SW          PIC X(01).
004100         88  RB-INTEREST-EXPENSE-PRESENT     VALUE 'Y'.
004200         88  RB-INTEREST-EXPENSE-ABSENT      VALUE 'N'.
004300*
004400     05  RB-CURRENT-ASSETS               PIC S9(13)V99.
004500     05  RB-CURRENT-ASSETS-SW            PIC X(01).
004600         88  RB-CURRENT-ASSETS-PRESENT       VALUE 'Y'.
004700         88  RB-CURRENT-ASSETS-ABSENT        VALUE 'N'.
004800*
004900     05  RB-CURRENT-LIABILITIES          PIC S9(13)V99.
005000     05  RB-CURRENT-LIABILITIES-SW       PIC X(01).
005100         88  RB-CURRENT-LIABILITIES-PRESENT  VALUE 'Y'.
005200         88  RB-CURRENT-LIABILITIES-ABSENT   VALUE 'N'.
005300*
005400* --------->   RATIOS COMPUTED BY THE RATECALC RATING ENGINE
005500     05  RB-DEBT-TO-EBITDA               PIC S9(11)V99.
005600     05  RB-DEBT-TO-EBITDA-SW            PIC X(01).
005700         88  RB-DEBT-TO-EBITDA-PRESENT       VALUE 'Y'.
005800         88  RB-DEBT-TO-EBITDA-ABSENT        VALUE 'N'.
005900*
006000     05  RB-INTEREST-COVERAGE-RATIO      PIC S9(11)V99.
006100     05  RB-INT-COVERAGE-SW              PIC X(01).
006200         88  RB-INT-COVERAGE-PRESENT         VALUE 'Y'.
006300         88  RB-INT-COVERAGE-ABSENT          VALUE 'N'.
006400*
006500     05  RB-LIQUIDITY-COVERAGE-RATIO     PIC S9(11)V99.
006600     05  RB-LIQ-COVERAGE-SW              PIC X(01).
006700         88  RB-LIQ-COVERAGE-PRESENT         VALUE 'Y'.
006800         88  RB-LIQ-COVERAGE-ABSENT          VALUE 'N'.
006900*
007000* --------->   SCORE, RATING AND CATEGORY ASSIGNED
007100     05  RB-SCORE                        PIC 9(03).
007200     05  RB-RATING                       PIC X(08).
007300         88  RB-RATING-AAA                    VALUE 'AAA     '.
007400         88  RB-RATING-AA-PLUS                VALUE 'AA+     '.
007500         88  RB-RATING-AA                     VALUE 'AA      '.
007600         88  RB-RATING-AA-MINUS               VALUE 'AA-     '.
007700         88  RB-RATING-A-PLUS                 VALUE 'A+      '.
007800         88  RB-RATING-A                      VALUE 'A       '.
007900         88  RB-RATING-A-MINUS                VALUE 'A-      '.
008000         88  RB-RATING-BBB-PLUS               VALUE 'BBB+    '.
008100         88  RB-RATING-BBB                    VALUE 'BBB     '.
008200         88  RB-RATING-BBB-MINUS              VALUE 'BBB-    '.
008300         88  RB-RATING-BB-PLUS                VALUE 'BB+     '.
008400         88  RB-RATING-BB                     VALUE 'BB      '.
008500         88  RB-RATING-BB-MINUS               VALUE 'BB-     '.
008600         88  RB-RATING-B-PLUS                 VALUE 'B+      '.
008700         88  RB-RATING-B                      VALUE 'B       '.
008800         88  RB-RATING-B-MINUS                VALUE 'B-      '.
008900         88  RB-RATING-CCC-PLUS               VALUE 'CCC+    '.
009000         88  RB-RATING-CCC                    VALUE 'CCC     '.
009100         88  RB-RATING-CCC-MINUS              VALUE 'CCC-    '.
009200         88  RB-RATING-CC                     VALUE 'CC      '.
009300         88  RB-RATING-C                      VALUE 'C       '.
009400         88  RB-RATING-D                      VALUE 'D       '.
009500*
009600     05  RB-CATEGORY                     PIC X(17).
009700         88  RB-CATEGORY-INVESTMENT           VALUE
009800                                       'INVESTMENT_GRADE '.
009900         88  RB-CATEGORY-SPECULATIVE          VALUE
010000                                       'SPECULATIVE      '.
010100         88  RB-CATEGORY-DISTRESSED           VALUE
010200                                       'DISTRESSED       '.
010300*
010400     05  RB-CALCULATED-AT                PIC 9(08).
010500     05  RB-CALCULATED-AT-R  REDEFINES RB-CALCULATED-AT.
010600         10  RB-CALC-CCYY                PIC 9(04).
010700         10  RB-CALC-MM                  PIC 9(02).
010800         10  RB-CALC-DD                  PIC 9(02).
010900*
011000     05  FILLER                          PIC X(10).

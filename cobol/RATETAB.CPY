000100***************************************************************
000200*    RATETAB   -  SCORE-TO-RATING BAND TABLE                  *
000300*    COPYBOOK USED BY RATECALC'S 300-ASSIGN-RATING PARAGRAPH. *
000400*    ONE ROW PER REACHABLE SCORE BAND, HIGHEST BAND FIRST, SO *
000500*    A PLAIN SEARCH STOPS ON THE FIRST ROW WHOSE RT-LOW-SCORE *
000600*    THE ISSUER'S SCORE MEETS OR EXCEEDS - THAT IS THE        *
000700*    "EVALUATED TOP-DOWN, FIRST MATCH WINS" RULE FROM THE     *
000800*    RATING SCHEDULE.  BBB- HAS NO ROW - THE SCHEDULE SKIPS   *
000900*    STRAIGHT FROM BBB (SCORE 60) TO BB+ (SCORE 55), AND THAT *
001000*    GAP IS DELIBERATE, NOT A MISSING ROW.  DO NOT "FIX" IT.  *
001100*                                                             *
001200* 2024-03-12 RGV  TICKET EDU-4471 - INITIAL RATING SCHEDULE   *
001300*                 TABLE, LOADED FROM THE OLD RATE-SKED CARDS. *
001400***************************************************************
001500 01  RT-SCORE-BAND-VALUES.
001600     05  FILLER PIC X(28) VALUE '090AAA     INVESTMENT_GRADE '.
001700     05  FILLER PIC X(28) VALUE '085AA+     INVESTMENT_GRADE '.
001800     05  FILLER PIC X(28) VALUE '080AA      INVESTMENT_GRADE '.
001900     05  FILLER PIC X(28) VALUE '075A+      INVESTMENT_GRADE '.
002000     05  FILLER PIC X(28) VALUE '070A       INVESTMENT_GRADE '.
002100     05  FILLER PIC X(28) VALUE '065BBB+    INVESTMENT_GRADE '.
002200     05  FILLER PIC X(28) VALUE '060BBB     INVESTMENT_GRADE '.
002300     05  FILLER PIC X(28) VALUE '055BB+     SPECULATIVE      '.
002400     05  FILLER PIC X(28) VALUE '050BB      SPECULATIVE      '.
002500     05  FILLER PIC X(28) VALUE '045B+      SPECULATIVE      '.
002600     05  FILLER PIC X(28) VALUE '040B       SPECULATIVE      '.
002700     05  FILLER PIC X(28) VALUE '030CCC     DISTRESSED       '.
002800     05  FILLER PIC X(28) VALUE '000D       DISTRESSED       '.
002900*
003000 01  RT-SCORE-BAND-TABLE REDEFINES RT-SCORE-BAND-VALUES.
003100     05  RT-SCORE-BAND OCCURS 13 TIMES
003200                       INDEXED BY RT-IDX.
003300         10  RT-LOW-SCORE                PIC 9(03).
003400         10  RT-RATING-CODE              PIC X(08).
003500         10  RT-CATEGORY-CODE            PIC X(17).
